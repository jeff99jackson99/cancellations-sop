000100*                                                                 00000100
000200****************************************************************  00000200
000300*    SOPLOGRC  -  PROCESSING-LOG RECORD                          *00000300
000400*    CANCELLATIONS SOP PROCESSOR - COMMON COPY LIBRARY           *00000400
000500****************************************************************  00000500
000600*                                                                 00000600
000700*    ONE RECORD PER FILE PROCESSED, CUMULATIVE ACROSS RUNS.       00000700
000800*    APPENDED ONLY WHEN A RUN COMPLETES SUCCESSFULLY.             00000800
000900*                                                                 00000900
001000*    88-11  JR   ORIGINAL LAYOUT                                  00001000
001100*                                                                 00001100
001200 01  SOPL-LOG-RECORD.                                             00001200
001300     05  SOPL-TIMESTAMP              PIC X(19).                   00001300
001400     05  SOPL-REPORT-TYPE            PIC X(06).                   00001400
001500     05  SOPL-RECORD-COUNT           PIC 9(07).                   00001500
001600     05  SOPL-STATUS                 PIC X(10).                   00001600
001700     05  FILLER                      PIC X(38).                   00001700
001800*                                                                 00001800
