000100*                                                                 00000100
000200****************************************************************  00000200
000300*    SOP908RC  -  RPT908 CANCELLATION INPUT RECORD               *00000300
000400*    CANCELLATIONS SOP PROCESSOR - COMMON COPY LIBRARY           *00000400
000500****************************************************************  00000500
000600*                                                                 00000600
000700*    80-BYTE FIXED RECORD.  ONE ROW PER CONTRACT CANCELLATION     00000700
000800*    ON THE RPT908 CANCELLATION FEED.                             00000800
000900*                                                                 00000900
001000*    88-11  JR   ORIGINAL LAYOUT                                  00001000
001100*                                                                 00001100
001200 01  SOP9-CANCEL-RECORD.                                          00001200
001300     05  SOP9-CONTRACT-ID            PIC X(10).                   00001300
001400     05  SOP9-CANCEL-REASON          PIC X(20).                   00001400
001500     05  SOP9-REFUND-AMT             PIC S9(7)V99.                00001500
001600     05  SOP9-CANCEL-DATE            PIC 9(8).                    00001600
001700     05  SOP9-DEALER-ID              PIC X(10).                   00001700
001800     05  SOP9-PRODUCT-TYPE           PIC X(10).                   00001800
001900     05  FILLER                      PIC X(13).                   00001900
002000*                                                                 00002000
