000100*                                                                 00000100
000200****************************************************************  00000200
000300*    SOP600RC  -  RPT600 PAYEE STATEMENT INPUT RECORD            *00000300
000400*    CANCELLATIONS SOP PROCESSOR - COMMON COPY LIBRARY           *00000400
000500****************************************************************  00000500
000600*                                                                 00000600
000700*    80-BYTE FIXED RECORD.  ONE ROW PER PAYEE/DEALER COMMISSION   00000700
000800*    OR FEE LINE ON THE RPT600 PAYEE STATEMENT FEED.              00000800
000900*                                                                 00000900
001000*    88-11  JR   ORIGINAL LAYOUT                                  00001000
001100*    02-14  RMT  ADDED SOP6-PRODUCT-TYPE TO MATCH RPT908 WIDTH    00001100
001200*                 (SEE CHANGE LOG IN SOPDRV1)                     00001200
001300*                                                                 00001300
001400 01  SOP6-PAYEE-STMT-RECORD.                                      00001400
001500     05  SOP6-PAYEE-ID                PIC X(10).                  00001500
001600     05  SOP6-DEALER-ID               PIC X(10).                  00001600
001700     05  SOP6-COMMISSION-AMT          PIC S9(7)V99.               00001700
001800     05  SOP6-FEE-AMT                 PIC S9(7)V99.               00001800
001900     05  SOP6-TRANS-DATE              PIC 9(8).                   00001900
002000     05  SOP6-FEE-CATEGORY            PIC X(10).                  00002000
002100     05  SOP6-PRODUCT-TYPE            PIC X(10).                  00002100
002200     05  SOP6-STATE                   PIC X(02).                  00002200
002300     05  FILLER                       PIC X(12).                  00002300
002400*                                                                 00002400
