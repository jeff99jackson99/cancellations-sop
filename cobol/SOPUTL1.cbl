000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF BRIARCLIFF CASUALTY SVC CORP   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     SOPUTL1.                                         00000600
000700 AUTHOR.         J R HOLLOWAY.                                     00000700
000800 INSTALLATION.   BATCH SYSTEMS GROUP.                              00000800
000900 DATE-WRITTEN.   10/03/88.                                         00000900
001000 DATE-COMPILED.                                                    00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                 00001100
001200*                                                                  00001200
001300****************************************************************  00001300
001400*    SOPUTL1  -  COMMON SCALAR-UTILITY SUBPROGRAM                 *00001400
001500*                                                                  00001500
001600*    CALLED BY SOPDRV1 (AND ANY FUTURE SOP-FAMILY DRIVER) TO      *00001600
001700*    FORMAT CURRENCY, CALCULATE A SAFE PERCENTAGE, AND NORMALIZE  *00001700
001800*    AN 8-DIGIT YYYYMMDD DATE FOR DISPLAY.  ONE ENTRY POINT, ONE  *00001800
001900*    FUNCTION CODE SWITCH - SAME SHAPE AS THE ADSORT HELPER.      *00001900
002000*                                                                  00002000
002100****************************************************************  00002100
002200*     AMENDMENT HISTORY                                           00002200
002300*                                                                  00002300
002400*     DATE      BY    TICKET    DESCRIPTION                       00002400
002500*     --------  ----  --------  -------------------------------- 00002500
002600*     10/03/88  JRH   INITIAL   FIRST CUT - CURRENCY EDIT ONLY.   00002600
002700*     02/14/89  JRH   SOP-0042  ADDED CALC-PERCENT FUNCTION.      00002700
002800*     07/22/90  WLT   SOP-0077  ADDED NORM-DATE FUNCTION.         00002800
002900*     11/09/91  WLT   SOP-0091  NON-NUMERIC AMOUNT NOW EDITS TO   00002900
003000*                               $0.00 INSTEAD OF ABENDING.        00003000
003100*     04/30/93  RMT   SOP-0110  DENOMINATOR-ZERO NOW RETURNS 0.0  00003100
003200*                               INSTEAD OF SIZE ERROR.            00003200
003300*     01/18/95  RMT   SOP-0133  RECOMPILED UNDER COBOL/370.       00003300
003400*     08/05/99  PDQ   SOP-0180  Y2K - NORM-DATE NO LONGER ASSUMES 00003400
003500*                               A 19-- CENTURY PREFIX ANYWHERE.   00003500
003600*     03/11/02  PDQ   SOP-0201  MISSING/ZERO DATE NOW EDITS TO    00003600
003700*                               'N/A' RATHER THAN SPACES.         00003700
003800*     09/26/06  KLM   SOP-0244  WIDENED SOPU-CURRENCY-OUT TO      00003800
003900*                               ACCOMMODATE 9-DIGIT DOLLAR TOTALS.00003900
003950*     02/06/09  KLM   SOP-0262  CALC-PERCENT NOW CALLED BY         00003950
003960*                               SOPDRV1 FOR THE RPT908 REASON-TALLY00003960
003970*                               PCT-OF-TOTAL COLUMN - FIRST LIVE   00003970
003980*                               CALL SITE SINCE SOP-0110.          00003980
004000*                                                                  00004000
004100 ENVIRONMENT DIVISION.                                             00004100
004200 CONFIGURATION SECTION.                                            00004200
004300 SOURCE-COMPUTER.   IBM-390.                                       00004300
004400 OBJECT-COMPUTER.   IBM-390.                                       00004400
004500 SPECIAL-NAMES.                                                    00004500
004600     C01 IS TOP-OF-FORM.                                           00004600
004700 DATA DIVISION.                                                    00004700
004800 WORKING-STORAGE SECTION.                                          00004800
004900*                                                                  00004900
005000 77  WS-AMOUNT-VALID-SW              PIC X(01) VALUE 'Y'.          00005000
005100     88  WS-AMOUNT-IS-VALID              VALUE 'Y'.                00005100
005400*                                                                  00005400
005500 01  WS-CURRENCY-WORK-AREA.                                        00005500
005600     05  WS-CURR-EDIT                PIC $$,$$$,$$$,$$9.99.        00005600
005700     05  FILLER                      PIC X(05).                    00005700
005800 01  WS-CURR-EDIT-ALT REDEFINES WS-CURRENCY-WORK-AREA              00005800
005900                                   PIC X(18).                      00005900
006000*                                                                  00006000
006100 01  WS-DATE-WORK-AREA.                                            00006100
006200     05  WS-DATE-BROKEN-DOWN.                                      00006200
006300         10  WS-DATE-CCYY            PIC 9(04).                    00006300
006400         10  WS-DATE-MM              PIC 9(02).                    00006400
006500         10  WS-DATE-DD              PIC 9(02).                    00006500
006600     05  FILLER                      PIC X(06).                    00006600
006700 01  WS-DATE-WORK-ALT REDEFINES WS-DATE-WORK-AREA PIC X(14).        00006700
006800*                                                                  00006800
007000 77  WS-PCT-RAW                      PIC S9(05)V99 COMP-3.         00007000
007200*                                                                  00007200
007300 LINKAGE SECTION.                                                  00007300
007400 01  SOPU-UTILITY-AREA.                                            00007400
007500     05  SOPU-FUNCTION-CODE          PIC X(06).                    00007500
007600         88  SOPU-FMT-CURRENCY           VALUE 'FMTCUR'.            00007600
007700         88  SOPU-CALC-PERCENT           VALUE 'CALPCT'.            00007700
007800         88  SOPU-NORM-DATE               VALUE 'NORMDT'.            00007800
007900     05  SOPU-AMOUNT-IN              PIC S9(9)V99.                 00007900
008000     05  SOPU-AMOUNT-IN-X REDEFINES SOPU-AMOUNT-IN PIC X(11).      00008000
008100     05  SOPU-CURRENCY-OUT           PIC X(18).                    00008100
008200     05  SOPU-NUMERATOR              PIC S9(9)V99.                 00008200
008300     05  SOPU-DENOMINATOR            PIC S9(9)V99.                 00008300
008400     05  SOPU-PERCENT-OUT            PIC S9(5)V99.                 00008400
008500     05  SOPU-DATE-IN                PIC 9(8).                     00008500
008600     05  SOPU-DATE-OUT               PIC X(10).                    00008600
008700     05  FILLER                      PIC X(10).                    00008700
008800*                                                                  00008800
008900****************************************************************  00008900
009000 PROCEDURE DIVISION USING SOPU-UTILITY-AREA.                       00009000
009100****************************************************************  00009100
009200*                                                                  00009200
009300 000-MAIN-CONTROL.                                                 00009300
009400     EVALUATE TRUE                                                 00009400
009500         WHEN SOPU-FMT-CURRENCY                                    00009500
009600             PERFORM 100-FMT-CURRENCY-RTN THRU 100-EXIT            00009600
009700         WHEN SOPU-CALC-PERCENT                                    00009700
009800             PERFORM 200-CALC-PERCENT-RTN THRU 200-EXIT            00009800
009900         WHEN SOPU-NORM-DATE                                       00009900
010000             PERFORM 300-NORM-DATE-RTN THRU 300-EXIT               00010000
010100         WHEN OTHER                                                00010100
010200             MOVE SPACES TO SOPU-CURRENCY-OUT                      00010200
010300     END-EVALUATE.                                                 00010300
010400     GOBACK.                                                       00010400
010500*                                                                  00010500
010600 100-FMT-CURRENCY-RTN.                                             00010600
010700*    NON-NUMERIC AMOUNT EDITS TO $0.00 - SOP-0091.                  00010700
010800     SET WS-AMOUNT-IS-VALID TO TRUE.                               00010800
010900     IF SOPU-AMOUNT-IN-X IS NOT NUMERIC                            00010900
011000         MOVE 'N' TO WS-AMOUNT-VALID-SW                            00011000
011100         MOVE ZERO TO SOPU-AMOUNT-IN.                              00011100
011200     MOVE SOPU-AMOUNT-IN TO WS-CURR-EDIT.                          00011200
011300     MOVE WS-CURR-EDIT-ALT TO SOPU-CURRENCY-OUT.                   00011300
011400 100-EXIT.                                                         00011400
011500     EXIT.                                                         00011500
011600*                                                                  00011600
011700 200-CALC-PERCENT-RTN.                                             00011700
011800*    DENOMINATOR OF ZERO RETURNS 0.0 - SOP-0110.                    00011800
011900     IF SOPU-DENOMINATOR = ZERO                                    00011900
012000         MOVE ZERO TO SOPU-PERCENT-OUT                             00012000
012100     ELSE                                                          00012100
012200         COMPUTE WS-PCT-RAW ROUNDED =                              00012200
012300             (SOPU-NUMERATOR / SOPU-DENOMINATOR) * 100             00012300
012400         MOVE WS-PCT-RAW TO SOPU-PERCENT-OUT.                      00012400
012500 200-EXIT.                                                         00012500
012600     EXIT.                                                         00012600
012700*                                                                  00012700
012800 300-NORM-DATE-RTN.                                                00012800
012900*    ZERO/MISSING DATE EDITS TO N/A - SOP-0201.                     00012900
013000     IF SOPU-DATE-IN = ZERO                                        00013000
013100         MOVE 'N/A       ' TO SOPU-DATE-OUT                        00013100
013200     ELSE                                                         00013200
013300         MOVE SOPU-DATE-IN TO WS-DATE-BROKEN-DOWN                  00013300
013400         MOVE SPACES TO SOPU-DATE-OUT                              00013400
013500         STRING WS-DATE-CCYY  '-' WS-DATE-MM '-' WS-DATE-DD        00013500
013600             DELIMITED BY SIZE INTO SOPU-DATE-OUT.                 00013600
013700 300-EXIT.                                                         00013700
013800     EXIT.                                                         00013800
