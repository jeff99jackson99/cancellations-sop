000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF BRIARCLIFF CASUALTY SVC CORP   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     SOPSRT1.                                         00000600
000700 AUTHOR.         W L TRAVIS.                                       00000700
000800 INSTALLATION.   BATCH SYSTEMS GROUP.                              00000800
000900 DATE-WRITTEN.   07/22/90.                                         00000900
001000 DATE-COMPILED.                                                    00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                 00001100
001200*                                                                  00001200
001300****************************************************************  00001300
001400*    SOPSRT1  -  REASON-TALLY DESCENDING-COUNT SORT               *00001400
001500*                                                                  00001500
001600*    CALLED BY SOPDRV1 AFTER THE RPT908 ENGINE HAS BUILT THE       00001600
001700*    CANCELLATION-REASON TALLY TABLE.  RE-ORDERS THE TABLE IN     00001700
001800*    PLACE, MOST-FREQUENT REASON FIRST, BY STRAIGHT INSERTION -    00001800
001900*    SAME TECHNIQUE THE OLD ARRAY-SORT HELPER USED, JUST ON A     00001900
002000*    TWO-FIELD TABLE ENTRY INSTEAD OF A LONE NUMBER, AND ON        00002000
002100*    DESCENDING COUNT RATHER THAN ASCENDING VALUE.                00002100
002200*                                                                  00002200
002300****************************************************************  00002300
002400*     AMENDMENT HISTORY                                           00002400
002500*                                                                  00002500
002600*     DATE      BY    TICKET    DESCRIPTION                       00002600
002700*     --------  ----  --------  -------------------------------- 00002700
002800*     07/22/90  WLT   INITIAL   FIRST CUT, ADAPTED FROM THE       00002800
002900*                               COMMON ARRAY-INSERTION HELPER.    00002900
003000*     05/14/93  RMT   SOP-0112  TABLE SIZE RAISED TO 50 REASONS.  00003000
003100*     08/05/99  PDQ   SOP-0181  Y2K RECOMPILE - NO LOGIC CHANGE.  00003100
003200*     03/02/04  KLM   SOP-0222  TIES NOW KEEP ORIGINAL DISCOVERY  00003200
003300*                               ORDER (STABLE ON EQUAL COUNTS).   00003300
003400*                                                                  00003400
004100 ENVIRONMENT DIVISION.                                             00004100
004200 CONFIGURATION SECTION.                                            00004200
004300 SOURCE-COMPUTER.   IBM-390.                                       00004300
004400 OBJECT-COMPUTER.   IBM-390.                                       00004400
004500 SPECIAL-NAMES.                                                    00004500
004600     C01 IS TOP-OF-FORM.                                           00004600
004700 DATA DIVISION.                                                    00004700
004800 WORKING-STORAGE SECTION.                                          00004800
004900*                                                                  00004900
005000 77  WS-SUB-I                        PIC S9(04) COMP.               00005000
005100 77  WS-SUB-J                        PIC S9(04) COMP.               00005100
005200 77  WS-INSERT-TO                    PIC S9(04) COMP.               00005200
005500 01  WS-SUB-TRACE                    PIC X(02).                    00005500
005600 01  WS-SUB-TRACE-N REDEFINES WS-SUB-TRACE PIC S9(03) COMP-3.       00005600
005610 01  WS-INSERT-TRACE                 PIC X(02).                    00005610
005620 01  WS-INSERT-TRACE-N REDEFINES WS-INSERT-TRACE                   00005620
005630                                     PIC S9(03) COMP-3.             00005630
005700*                                                                  00005700
005800 01  WS-HOLD-ENTRY.                                                00005800
005900     05  WS-HOLD-TEXT                PIC X(20).                    00005900
006000     05  WS-HOLD-COUNT               PIC 9(05).                    00006000
006100 01  WS-HOLD-ENTRY-ALT REDEFINES WS-HOLD-ENTRY PIC X(25).           00006100
006200*                                                                  00006200
006300 LINKAGE SECTION.                                                  00006300
006400 01  LK-TABLE-ENTRY-COUNT            PIC S9(04) COMP.               00006400
006500 01  LK-REASON-TABLE.                                              00006500
006600     05  LK-REASON-ENTRY             OCCURS 50 TIMES.               00006600
006800         10  LK-REASON-TEXT          PIC X(20).                    00006800
006900         10  LK-REASON-COUNT         PIC 9(05).                    00006900
007100*                                                                  00007100
007200****************************************************************  00007200
007300 PROCEDURE DIVISION USING LK-TABLE-ENTRY-COUNT, LK-REASON-TABLE.    00007300
007400****************************************************************  00007400
007500*                                                                  00007500
007600 000-MAIN-CONTROL.                                                 00007600
007700     PERFORM 100-INSERT-ONE-ENTRY-RTN THRU 100-EXIT                00007700
007800             VARYING WS-SUB-I FROM 2 BY 1                          00007800
007900             UNTIL WS-SUB-I > LK-TABLE-ENTRY-COUNT.                00007900
008000     GOBACK.                                                       00008000
008100*                                                                  00008100
008200 100-INSERT-ONE-ENTRY-RTN.                                         00008200
008300     MOVE WS-SUB-I TO WS-SUB-TRACE-N.                              00008300
008400     MOVE LK-REASON-TEXT (WS-SUB-I)  TO WS-HOLD-TEXT.              00008400
008500     MOVE LK-REASON-COUNT (WS-SUB-I) TO WS-HOLD-COUNT.             00008500
008600     COMPUTE WS-INSERT-TO = WS-SUB-I - 1.                          00008600
008610     MOVE WS-INSERT-TO TO WS-INSERT-TRACE-N.                        00008610
008700     PERFORM 110-SHIFT-DOWN-RTN THRU 110-EXIT                      00008700
008800             UNTIL WS-INSERT-TO <= 0                               00008800
008900                OR LK-REASON-COUNT (WS-INSERT-TO)                  00008900
009000                       >= WS-HOLD-COUNT.                           00009000
009100     MOVE WS-HOLD-ENTRY-ALT                                        00009100
009200         TO LK-REASON-ENTRY (WS-INSERT-TO + 1).                    00009200
009300 100-EXIT.                                                         00009300
009400     EXIT.                                                         00009400
009500*                                                                  00009500
009600 110-SHIFT-DOWN-RTN.                                               00009600
009700     MOVE LK-REASON-ENTRY (WS-INSERT-TO)                           00009700
009800         TO LK-REASON-ENTRY (WS-INSERT-TO + 1).                    00009800
009900     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                      00009900
010000 110-EXIT.                                                         00010000
010100     EXIT.                                                         00010100
