000100***************************************************************   00000100
000200* LICENSED MATERIALS - PROPERTY OF BRIARCLIFF CASUALTY SVC CORP   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************   00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     SOPDRV1.                                         00000600
000700 AUTHOR.         J R HOLLOWAY.                                    00000700
000800 INSTALLATION.   BATCH SYSTEMS GROUP.                             00000800
000900 DATE-WRITTEN.   10/03/88.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200*                                                                 00001200
001300***************************************************************   00001300
001400*    SOPDRV1  -  CANCELLATIONS SOP REPORT PROCESSOR               00001400
001500*                                                                 00001500
001600*    STANDARD OPERATING PROCEDURE BATCH DRIVER FOR THE TWO        00001600
001700*    RECURRING COMMISSION/CANCELLATION REPORTS:                   00001700
001800*       RPT600 - PAYEE STATEMENT (COMMISSION/FEE BY DEALER)       00001800
001900*       RPT908 - CANCELLATION REPORT (REFUNDS BY REASON CODE)     00001900
002000*                                                                 00002000
002100*    THE REPORT TYPE TO BE RUN IS SUPPLIED ON THE CONTROL-CARD    00002100
002200*    (SOPCTL DD) AHEAD OF THE DATA.  THE PROGRAM VALIDATES THE    00002200
002300*    INPUT, RUNS THE MATCHING SUMMARIZATION ENGINE, APPENDS AN    00002300
002400*    ENTRY TO THE CUMULATIVE PROCESSING LOG, AND WRITES THE       00002400
002500*    OUTPUT PACKAGE (RAW DATA COPY, SUMMARY, LOG, AND A PRINT     00002500
002600*    LISTING FOR THE OPERATOR).                                   00002600
002700*                                                                 00002700
002800*    ORIGINALLY THE REPORT TYPE WAS GUESSED FROM KEYWORD HITS     00002800
002900*    IN THE FIRST FEW COLUMNS (PAYEE/COMMISSION/DEALER/FEE VS     00002900
003000*    CANCELLATION/CANCEL/TERMINATION/REFUND) - SEE THE 1988       00003000
003100*    RUN BOOK.  THAT SCORING STEP IS NOW DONE BY THE EXTRACT      00003100
003200*    JOB THAT BUILDS SOPCTL; THIS PROGRAM ONLY RE-CHECKS THAT     00003200
003300*    THE TAG IT WAS HANDED IS ONE WE KNOW (A TIE IN THE OLD       00003300
003400*    SCORING WOULD LAND HERE AS AN UNRECOGNIZED TAG).             00003400
003500***************************************************************   00003500
003600*     AMENDMENT HISTORY                                           00003600
003700*                                                                 00003700
003800*     DATE      BY    TICKET    DESCRIPTION                       00003800
003900*     --------  ----  --------  --------------------------------  00003900
004000*     10/03/88  JRH   INITIAL   FIRST CUT - RPT600 ONLY.          00004000
004100*     02/14/89  JRH   SOP-0042  ADDED RPT908 CANCELLATION ENGINE. 00004100
004200*     07/22/90  WLT   SOP-0077  REASON TALLY NOW SORTED           00004200
004300*                               DESCENDING VIA NEW SOPSRT1 HELPER.00004300
004400*     04/12/91  WLT   SOP-0085  BLANK PAYEE/DEALER KEYS NO LONGER 00004400
004500*                               COUNTED AS DISTINCT VALUES.       00004500
004600*     11/09/91  JRH   SOP-0091  CURRENCY EDIT MOVED TO COMMON     00004600
004700*                               SOPUTL1 SUBROUTINE.               00004700
004800*     04/30/93  RMT   SOP-0110  PERCENTAGE UTILITY ADDED TO       00004800
004900*                               SOPUTL1 FOR QUARTERLY VARIANCE    00004900
005000*                               JOB.                              00005000
005100*     01/18/95  RMT   SOP-0133  RECOMPILED UNDER COBOL/370, RAISED00005100
005200*                               REASON TABLE TO 50 ENTRIES.       00005200
005300*     03/19/97  WLT   SOP-0160  LOG FILE IS NOW READ FORWARD AT   00005300
005400*                               STARTUP SO HISTORY SURVIVES ACROSS00005400
005500*                               RUNS INSTEAD OF RESETTING EACH    00005500
005600*                               JOB.                              00005600
005700*     08/05/99  PDQ   SOP-0180  Y2K - SYSTEM DATE NOW ACCEPTED AS 00005700
005800*                               4-DIGIT CENTURY (DATE YYYYMMDD),  00005800
005900*                               TIMESTAMP AND DATE-RANGE FIELDS   00005900
006000*                               WIDENED TO CCYYMMDD THROUGHOUT.   00006000
006100*     03/11/02  PDQ   SOP-0201  MISSING/ZERO DATES NOW PRINT N/A  00006100
006200*                               INSTEAD OF A BLANK RANGE LINE.    00006200
006300*     09/26/06  KLM   SOP-0244  WIDENED TOTAL-AMOUNT/REFUND       00006300
006400*                               FIELDS TO S9(9)V99 FOR THE LARGER 00006400
006500*                               DEALER GROUPS PICKED UP AFTER THE 00006500
006600*                               MERGER.                           00006600
006700*     05/14/08  KLM   SOP-0260  UNSUPPORTED REPORT-TYPE TAG NO    00006700
006800*                               LONGER ABENDS - REJECTS THE RUN   00006800
006900*                               AND WRITES THE REASON TO SOPRPT.  00006900
006910*     11/03/08  KLM   SOP-0261  PAYEE/DEALER TABLE OVERFLOW NOW   00006910
006920*                               TRAPS TO 990-TABLE-OVERFLOW-RTN   00006920
006930*                               AND REJECTS THE RUN INSTEAD OF    00006930
006940*                               ABENDING ON A SUBSCRIPT ERROR.    00006940
006950*     02/06/09  KLM   SOP-0262  REASON-TALLY LINE NOW CARRIES A   00006950
006960*                               PCT-OF-TOTAL COLUMN, CALLING THE  00006960
006970*                               CALPCT ENTRY IN SOPUTL1 THAT      00006970
006980*                               QUARTERLY VARIANCE ADDED BACK IN  00006980
006990*                               93 BUT NEVER HOOKED TO A REPORT.  00006990
007000*                                                                 00007000
007100 ENVIRONMENT DIVISION.                                            00007100
007200 CONFIGURATION SECTION.                                           00007200
007300 SOURCE-COMPUTER.   IBM-390.                                      00007300
007400 OBJECT-COMPUTER.   IBM-390.                                      00007400
007500 SPECIAL-NAMES.                                                   00007500
007600     C01 IS TOP-OF-FORM.                                          00007600
007700 INPUT-OUTPUT SECTION.                                            00007700
007800 FILE-CONTROL.                                                    00007800
007900                                                                  00007900
008000     SELECT CONTROL-CARD-FILE ASSIGN TO SOPCTL                    00008000
008100            ACCESS MODE IS SEQUENTIAL                             00008100
008200            FILE STATUS IS WS-CTLCARD-STATUS.                     00008200
008300                                                                  00008300
008400     SELECT SOP-INPUT-FILE ASSIGN TO SOPIN                        00008400
008500            ACCESS MODE IS SEQUENTIAL                             00008500
008600            FILE STATUS IS WS-INPUT-STATUS.                       00008600
008700                                                                  00008700
008800     SELECT RAW-DATA-FILE ASSIGN TO SOPRAW                        00008800
008900            ACCESS MODE IS SEQUENTIAL                             00008900
009000            FILE STATUS IS WS-RAW-STATUS.                         00009000
009100                                                                  00009100
009200     SELECT SUMMARY-FILE ASSIGN TO SOPSUM                         00009200
009300            ACCESS MODE IS SEQUENTIAL                             00009300
009400            FILE STATUS IS WS-SUMMARY-STATUS.                     00009400
009500                                                                  00009500
009600     SELECT LOG-FILE ASSIGN TO SOPLOG                             00009600
009700            ACCESS MODE IS SEQUENTIAL                             00009700
009800            FILE STATUS IS WS-LOG-STATUS.                         00009800
009900                                                                  00009900
010000     SELECT REPORT-FILE ASSIGN TO SOPRPT                          00010000
010100            ACCESS MODE IS SEQUENTIAL                             00010100
010200            FILE STATUS IS WS-REPORT-STATUS.                      00010200
010300                                                                  00010300
010400***************************************************************   00010400
010500 DATA DIVISION.                                                   00010500
010600 FILE SECTION.                                                    00010600
010700                                                                  00010700
010800 FD  CONTROL-CARD-FILE                                            00010800
010900     RECORDING MODE IS F                                          00010900
011000     LABEL RECORDS ARE STANDARD.                                  00011000
011100 01  CC-CONTROL-CARD.                                             00011100
011200     05  CC-REPORT-TYPE-TAG          PIC X(06).                   00011200
011300     05  FILLER                      PIC X(74).                   00011300
011400                                                                  00011400
011500 FD  SOP-INPUT-FILE                                               00011500
011600     RECORDING MODE IS F                                          00011600
011700     LABEL RECORDS ARE STANDARD.                                  00011700
011800     COPY SOP600RC.                                               00011800
011900     COPY SOP908RC.                                               00011900
012000                                                                  00012000
012100 FD  RAW-DATA-FILE                                                00012100
012200     RECORDING MODE IS F                                          00012200
012300     LABEL RECORDS ARE STANDARD.                                  00012300
012400 01  RAW-DATA-RECORD                 PIC X(80).                   00012400
012500                                                                  00012500
012600 FD  SUMMARY-FILE                                                 00012600
012700     RECORDING MODE IS F                                          00012700
012800     LABEL RECORDS ARE STANDARD.                                  00012800
012900     COPY SOPSUMRC.                                               00012900
013000                                                                  00013000
013100 FD  LOG-FILE                                                     00013100
013200     RECORDING MODE IS F                                          00013200
013300     LABEL RECORDS ARE STANDARD.                                  00013300
013400     COPY SOPLOGRC.                                               00013400
013500                                                                  00013500
013600 FD  REPORT-FILE                                                  00013600
013700     RECORDING MODE IS F                                          00013700
013800     LABEL RECORDS ARE STANDARD.                                  00013800
013900 01  REPORT-RECORD                   PIC X(132).                  00013900
014000                                                                  00014000
014100***************************************************************   00014100
014200 WORKING-STORAGE SECTION.                                         00014200
014300***************************************************************   00014300
014400*                                                                 00014400
014500 01  WS-PROGRAM-SWITCHES.                                         00014500
014600     05  WS-VALID-RUN-SW             PIC X(01) VALUE 'Y'.         00014600
014700         88  SOP-RUN-IS-VALID            VALUE 'Y'.               00014700
014800     05  WS-INPUT-EOF-SW             PIC X(01) VALUE 'N'.         00014800
014900         88  SOP-INPUT-EOF               VALUE 'Y'.               00014900
015000     05  WS-LOG-EOF-SW               PIC X(01) VALUE 'N'.         00015000
015100         88  SOP-LOG-EOF                  VALUE 'Y'.              00015100
015200     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.         00015200
015300         88  WS-VALUE-FOUND               VALUE 'Y'.              00015300
015400     05  FILLER                      PIC X(06).                   00015400
015500*                                                                 00015500
015600 01  WS-FILE-STATUS-CODES.                                        00015600
015700     05  WS-CTLCARD-STATUS           PIC X(02) VALUE SPACES.      00015700
015800     05  WS-INPUT-STATUS             PIC X(02) VALUE SPACES.      00015800
015900     05  WS-RAW-STATUS               PIC X(02) VALUE SPACES.      00015900
016000     05  WS-SUMMARY-STATUS           PIC X(02) VALUE SPACES.      00016000
016100     05  WS-LOG-STATUS               PIC X(02) VALUE SPACES.      00016100
016200     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.      00016200
016300     05  FILLER                      PIC X(08).                   00016300
016400*                                                                 00016400
016500 01  WS-REPORT-TYPE-AREA.                                         00016500
016510     05  WS-REPORT-TYPE-TAG          PIC X(06) VALUE SPACES.      00016510
016600         88  WS-TAG-IS-RPT600            VALUE 'RPT600'.          00016600
016700         88  WS-TAG-IS-RPT908            VALUE 'RPT908'.          00016700
016710     05  FILLER                      PIC X(04).                   00016710
016800*                                                                 00016800
016900 01  WS-REJECT-AREA.                                              00016900
016910     05  WS-REJECT-REASON            PIC X(40) VALUE SPACES.      00016910
016920     05  FILLER                      PIC X(06).                   00016920
017000*                                                                 00017000
017100 01  WS-CURRENT-DATE-TIME.                                        00017100
017200     05  WS-CURRENT-DATE.                                         00017200
017300         10  WS-CURRENT-CCYY         PIC 9(04).                   00017300
017400         10  WS-CURRENT-MM           PIC 9(02).                   00017400
017500         10  WS-CURRENT-DD           PIC 9(02).                   00017500
017600     05  WS-CURRENT-TIME.                                         00017600
017700         10  WS-CURRENT-HH           PIC 9(02).                   00017700
017800         10  WS-CURRENT-MIN          PIC 9(02).                   00017800
017900         10  WS-CURRENT-SS           PIC 9(02).                   00017900
018000         10  WS-CURRENT-HS           PIC 9(02).                   00018000
018010     05  FILLER                      PIC X(04).                   00018010
018100 01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE-TIME           00018100
018200                                     PIC X(20).                   00018200
018300 01  WS-TIMESTAMP-AREA.                                           00018300
018310     05  WS-TIMESTAMP-TEXT           PIC X(19) VALUE SPACES.      00018310
018320     05  FILLER                      PIC X(05).                   00018320
018400*                                                                 00018400
018500 01  WS-REC-COUNT-TRACE               PIC X(02).                  00018500
018600 01  WS-REC-COUNT-TRACE-N REDEFINES WS-REC-COUNT-TRACE            00018600
018700                                     PIC S9(3) COMP-3.            00018700
018800*                                                                 00018800
018900 01  WS-600-ACCUMULATORS.                                         00018900
019000     05  WS-600-RECORD-COUNT         PIC S9(7) COMP-3 VALUE 0.    00019000
019100     05  WS-600-TOTAL-AMOUNT         PIC S9(9)V99 COMP-3 VALUE 0. 00019100
019200     05  WS-600-MIN-DATE             PIC 9(8) VALUE 0.            00019200
019300     05  WS-600-MAX-DATE             PIC 9(8) VALUE 0.            00019300
019400     05  WS-600-PAYEE-COUNT          PIC S9(5) COMP-3 VALUE 0.    00019400
019500     05  WS-600-DEALER-COUNT         PIC S9(5) COMP-3 VALUE 0.    00019500
019600     05  FILLER                      PIC X(08).                   00019600
019700*                                                                 00019700
019800 01  WS-600-PAYEE-TABLE.                                          00019800
019900     05  WS-600-PAYEE-ENTRY          PIC X(10) OCCURS 500 TIMES.  00019900
020000 01  WS-600-PAYEE-TABLE-ALT REDEFINES WS-600-PAYEE-TABLE          00020000
020100                                     PIC X(5000).                 00020100
020200*                                                                 00020200
020300 01  WS-600-DEALER-TABLE.                                         00020300
020400     05  WS-600-DEALER-ENTRY         PIC X(10) OCCURS 500 TIMES.  00020400
020500 01  WS-600-DEALER-TABLE-ALT REDEFINES WS-600-DEALER-TABLE        00020500
020600                                     PIC X(5000).                 00020600
020700*                                                                 00020700
020800 01  WS-908-ACCUMULATORS.                                         00020800
020900     05  WS-908-RECORD-COUNT         PIC S9(7) COMP-3 VALUE 0.    00020900
021000     05  WS-908-TOTAL-REFUND-AMT     PIC S9(9)V99 COMP-3 VALUE 0. 00021000
021100     05  WS-908-MIN-DATE             PIC 9(8) VALUE 0.            00021100
021200     05  WS-908-MAX-DATE             PIC 9(8) VALUE 0.            00021200
021300     05  WS-908-REASON-COUNT         PIC S9(4) COMP VALUE 0.      00021300
021400     05  FILLER                      PIC X(08).                   00021400
021500*                                                                 00021500
021600 01  WS-908-REASON-TABLE.                                         00021600
021700     05  WS-908-REASON-ENTRY OCCURS 50 TIMES.                     00021700
021800         10  WS-908-REASON-TEXT      PIC X(20).                   00021800
021900         10  WS-908-REASON-TALLY     PIC 9(05).                   00021900
022000*                                                                 00022000
022100 77  WS-SUB-1                        PIC S9(04) COMP VALUE 0.     00022100
022200 77  WS-SUB-2                        PIC S9(04) COMP VALUE 0.     00022200
022500*                                                                 00022500
022600 01  WS-RAW-COPY-AREA                PIC X(80) VALUE SPACES.      00022600
022700*                                                                 00022700
022800 01  WS-EDIT-FIELDS.                                              00022800
022900     05  WS-EDIT-COUNT-11            PIC ZZZ,ZZZ,ZZ9.             00022900
023000     05  WS-EDIT-COUNT-7             PIC ZZZ,ZZ9.                 00023000
023100     05  FILLER                      PIC X(10).                   00023100
023200*                                                                 00023200
023300 01  WS-LOG-TABLE-AREA.                                           00023300
023400     05  WS-LOG-ENTRY-COUNT          PIC S9(04) COMP VALUE 0.     00023400
023500     05  WS-LOG-ENTRY OCCURS 200 TIMES.                           00023500
023600         10  WS-LOG-TIMESTAMP        PIC X(19).                   00023600
023700         10  WS-LOG-RPT-TYPE         PIC X(06).                   00023700
023800         10  WS-LOG-REC-COUNT        PIC 9(07).                   00023800
023900         10  WS-LOG-STATUS-F         PIC X(10).                   00023900
024000*                                                                 00024000
024100 01  WS-UTIL-CALL-AREA.                                           00024100
024200     05  WS-UTIL-FUNCTION            PIC X(06).                   00024200
024300     05  WS-UTIL-AMOUNT-IN           PIC S9(9)V99.                00024300
024400     05  WS-UTIL-CURRENCY-OUT        PIC X(18).                   00024400
024500     05  WS-UTIL-NUMERATOR           PIC S9(9)V99.                00024500
024600     05  WS-UTIL-DENOMINATOR         PIC S9(9)V99.                00024600
024700     05  WS-UTIL-PERCENT-OUT         PIC S9(5)V99.                00024700
024800     05  WS-UTIL-DATE-IN             PIC 9(8).                    00024800
024900     05  WS-UTIL-DATE-OUT            PIC X(10).                   00024900
025000     05  FILLER                      PIC X(10).                   00025000
025100*                                                                 00025100
025200*        REPORT LINES                                             00025200
025300*                                                                 00025300
025400 01  RPT-HEADING-1.                                               00025400
025500     05  FILLER                      PIC X(40)                    00025500
025600              VALUE 'CANCELLATIONS SOP PROCESSOR   VERSION: '.    00025600
025700     05  RPT-VERSION-OUT             PIC X(06) VALUE '3.04  '.    00025700
025800     05  FILLER                      PIC X(86) VALUE SPACES.      00025800
025900 01  RPT-HEADING-2.                                               00025900
026000     05  FILLER                      PIC X(22)                    00026000
026100              VALUE 'REPORT TYPE PROCESSED:'.                     00026100
026200     05  FILLER                      PIC X(01) VALUE SPACE.       00026200
026300     05  RPT-TYPE-OUT                PIC X(06) VALUE SPACES.      00026300
026400     05  FILLER                      PIC X(103) VALUE SPACES.     00026400
026500 01  RPT-METRIC-LINE.                                             00026500
026600     05  RPT-METRIC-LABEL            PIC X(20) VALUE SPACES.      00026600
026700     05  RPT-METRIC-VALUE            PIC X(20) VALUE SPACES.      00026700
026800     05  FILLER                      PIC X(92) VALUE SPACES.      00026800
026900 01  RPT-REASON-HDR.                                              00026900
027000     05  FILLER                      PIC X(26)                    00027000
027100              VALUE 'CANCELLATION REASONS:'.                      00027100
027200     05  FILLER                      PIC X(106) VALUE SPACES.     00027200
027300 01  RPT-REASON-DETAIL.                                           00027300
027400     05  RPT-REASON-TEXT-OUT         PIC X(22) VALUE SPACES.      00027400
027500     05  FILLER                      PIC X(06) VALUE SPACES.      00027500
027600     05  RPT-REASON-COUNT-OUT        PIC ZZ,ZZ9.                  00027600
027650     05  FILLER                      PIC X(04) VALUE SPACES.      00027650
027660     05  RPT-REASON-PCT-OUT          PIC ZZ9.9.                   00027660
027670     05  FILLER                      PIC X(01) VALUE '%'.         00027670
027700     05  FILLER                      PIC X(88) VALUE SPACES.      00027700
027800 01  RPT-DATE-RANGE-LINE.                                         00027800
027900     05  FILLER                      PIC X(13)                    00027900
028000              VALUE 'DATE RANGE: '.                               00028000
028100     05  RPT-DATE-FROM-OUT           PIC X(10) VALUE SPACES.      00028100
028200     05  FILLER                      PIC X(04) VALUE ' TO '.      00028200
028300     05  RPT-DATE-TO-OUT             PIC X(10) VALUE SPACES.      00028300
028400     05  FILLER                      PIC X(95) VALUE SPACES.      00028400
028500 01  RPT-HISTORY-HDR.                                             00028500
028600     05  FILLER                      PIC X(30)                    00028600
028700              VALUE 'PROCESSING HISTORY:'.                        00028700
028800     05  FILLER                      PIC X(102) VALUE SPACES.     00028800
028900 01  RPT-HISTORY-DETAIL.                                          00028900
029000     05  RPT-HIST-TS-OUT             PIC X(19) VALUE SPACES.      00029000
029100     05  FILLER                      PIC X(03) VALUE SPACES.      00029100
029200     05  RPT-HIST-TYPE-OUT           PIC X(06) VALUE SPACES.      00029200
029300     05  FILLER                      PIC X(03) VALUE SPACES.      00029300
029400     05  RPT-HIST-COUNT-OUT          PIC ZZZ,ZZ9.                 00029400
029500     05  FILLER                      PIC X(03) VALUE SPACES.      00029500
029600     05  RPT-HIST-STATUS-OUT         PIC X(10) VALUE SPACES.      00029600
029700     05  FILLER                      PIC X(81) VALUE SPACES.      00029700
029800 01  RPT-ERROR-LINE.                                              00029800
029900     05  FILLER                      PIC X(15)                    00029900
030000              VALUE '*** REJECTED: '.                             00030000
030100     05  RPT-ERROR-TEXT              PIC X(40) VALUE SPACES.      00030100
030200     05  FILLER                      PIC X(77) VALUE SPACES.      00030200
030300*                                                                 00030300
030400***************************************************************   00030400
030500 PROCEDURE DIVISION.                                              00030500
030600***************************************************************   00030600
030700*                                                                 00030700
030800 000-MAIN-CONTROL.                                                00030800
030900     PERFORM 100-INITIALIZE-RTN THRU 100-EXIT.                    00030900
031000     PERFORM 200-VALIDATE-AND-DETECT-RTN THRU 200-EXIT.           00031000
031100     IF SOP-RUN-IS-VALID                                          00031100
031200         PERFORM 300-DISPATCH-ENGINE-RTN THRU 300-EXIT            00031200
031300     END-IF.                                                      00031300
031400     IF SOP-RUN-IS-VALID                                          00031400
031500         PERFORM 800-WRITE-OUTPUT-PACKAGE-RTN THRU 800-EXIT       00031500
031600     ELSE                                                         00031600
031700         PERFORM 900-REJECT-RUN-RTN THRU 900-EXIT                 00031700
031800     END-IF.                                                      00031800
031900     PERFORM 950-CLOSE-FILES-RTN THRU 950-EXIT.                   00031900
032000     GOBACK.                                                      00032000
032100*                                                                 00032100
032200 100-INITIALIZE-RTN.                                              00032200
032300     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                   00032300
032400     ACCEPT WS-CURRENT-TIME FROM TIME.                            00032400
032500     STRING WS-CURRENT-CCYY '-' WS-CURRENT-MM '-' WS-CURRENT-DD   00032500
032600            ' ' WS-CURRENT-HH ':' WS-CURRENT-MIN ':'              00032600
032700            WS-CURRENT-SS                                         00032700
032800            DELIMITED BY SIZE INTO WS-TIMESTAMP-TEXT.             00032800
032900     DISPLAY 'SOPDRV1 STARTING - ' WS-TIMESTAMP-TEXT.             00032900
033000     OPEN INPUT CONTROL-CARD-FILE.                                00033000
033100     OPEN INPUT SOP-INPUT-FILE.                                   00033100
033200     OPEN OUTPUT RAW-DATA-FILE.                                   00033200
033300     OPEN OUTPUT SUMMARY-FILE.                                    00033300
033400     OPEN OUTPUT REPORT-FILE.                                     00033400
033500     PERFORM 110-LOAD-LOG-HISTORY-RTN THRU 110-EXIT.              00033500
033600     PERFORM 120-READ-CONTROL-CARD-RTN THRU 120-EXIT.             00033600
033700 100-EXIT.                                                        00033700
033800     EXIT.                                                        00033800
033900*                                                                 00033900
034000 110-LOAD-LOG-HISTORY-RTN.                                        00034000
034100     MOVE ZERO TO WS-LOG-ENTRY-COUNT.                             00034100
034200     MOVE 'N' TO WS-LOG-EOF-SW.                                   00034200
034300     OPEN INPUT LOG-FILE.                                         00034300
034400     IF WS-LOG-STATUS = '00'                                      00034400
034500         PERFORM 115-READ-LOG-ENTRY-RTN THRU 115-EXIT             00034500
034600                 UNTIL SOP-LOG-EOF                                00034600
034700     END-IF.                                                      00034700
034800     CLOSE LOG-FILE.                                              00034800
034900 110-EXIT.                                                        00034900
035000     EXIT.                                                        00035000
035100*                                                                 00035100
035200 115-READ-LOG-ENTRY-RTN.                                          00035200
035300     READ LOG-FILE                                                00035300
035400         AT END                                                   00035400
035500             MOVE 'Y' TO WS-LOG-EOF-SW                            00035500
035600         NOT AT END                                               00035600
035700             ADD 1 TO WS-LOG-ENTRY-COUNT                          00035700
035800             MOVE SOPL-TIMESTAMP   TO                             00035800
035900                 WS-LOG-TIMESTAMP (WS-LOG-ENTRY-COUNT)            00035900
036000             MOVE SOPL-REPORT-TYPE TO                             00036000
036100                 WS-LOG-RPT-TYPE  (WS-LOG-ENTRY-COUNT)            00036100
036200             MOVE SOPL-RECORD-COUNT TO                            00036200
036300                 WS-LOG-REC-COUNT (WS-LOG-ENTRY-COUNT)            00036300
036400             MOVE SOPL-STATUS      TO                             00036400
036500                 WS-LOG-STATUS-F  (WS-LOG-ENTRY-COUNT)            00036500
036600     END-READ.                                                    00036600
036700 115-EXIT.                                                        00036700
036800     EXIT.                                                        00036800
036900*                                                                 00036900
037000 120-READ-CONTROL-CARD-RTN.                                       00037000
037100     READ CONTROL-CARD-FILE                                       00037100
037200         AT END                                                   00037200
037300             MOVE SPACES TO WS-REPORT-TYPE-TAG                    00037300
037400         NOT AT END                                               00037400
037500             MOVE CC-REPORT-TYPE-TAG TO WS-REPORT-TYPE-TAG        00037500
037600     END-READ.                                                    00037600
037700     CLOSE CONTROL-CARD-FILE.                                     00037700
037800 120-EXIT.                                                        00037800
037900     EXIT.                                                        00037900
038000*                                                                 00038000
038100 200-VALIDATE-AND-DETECT-RTN.                                     00038100
038200     PERFORM 230-READ-NEXT-INPUT-RTN THRU 230-EXIT.               00038200
038300     IF SOP-INPUT-EOF                                             00038300
038400         MOVE 'N' TO WS-VALID-RUN-SW                              00038400
038500         MOVE 'FILE APPEARS TO BE EMPTY' TO WS-REJECT-REASON      00038500
038600     ELSE                                                         00038600
038700         IF WS-TAG-IS-RPT600 OR WS-TAG-IS-RPT908                  00038700
038800             CONTINUE                                             00038800
038900         ELSE                                                     00038900
039000             MOVE 'N' TO WS-VALID-RUN-SW                          00039000
039100             MOVE 'COULD NOT DETERMINE REPORT TYPE'               00039100
039200                 TO WS-REJECT-REASON                              00039200
039300         END-IF                                                   00039300
039400     END-IF.                                                      00039400
039500 200-EXIT.                                                        00039500
039600     EXIT.                                                        00039600
039700*                                                                 00039700
039800 230-READ-NEXT-INPUT-RTN.                                         00039800
039900     READ SOP-INPUT-FILE                                          00039900
040000         AT END                                                   00040000
040100             MOVE 'Y' TO WS-INPUT-EOF-SW                          00040100
040200     END-READ.                                                    00040200
040300 230-EXIT.                                                        00040300
040400     EXIT.                                                        00040400
040500*                                                                 00040500
040600 300-DISPATCH-ENGINE-RTN.                                         00040600
040700     EVALUATE TRUE                                                00040700
040800         WHEN WS-TAG-IS-RPT600                                    00040800
040900             PERFORM 400-RPT600-ENGINE-RTN THRU 400-EXIT          00040900
041000         WHEN WS-TAG-IS-RPT908                                    00041000
041100             PERFORM 500-RPT908-ENGINE-RTN THRU 500-EXIT          00041100
041200         WHEN OTHER                                               00041200
041300             MOVE 'N' TO WS-VALID-RUN-SW                          00041300
041400             MOVE 'UNSUPPORTED REPORT TYPE' TO WS-REJECT-REASON   00041400
041500     END-EVALUATE.                                                00041500
041600     IF SOP-RUN-IS-VALID                                          00041600
041700         PERFORM 600-APPEND-LOG-ENTRY-RTN THRU 600-EXIT           00041700
041800     END-IF.                                                      00041800
041900 300-EXIT.                                                        00041900
042000     EXIT.                                                        00042000
042100*                                                                 00042100
042200 400-RPT600-ENGINE-RTN.                                           00042200
042300     PERFORM 410-PROCESS-600-RECORD-RTN THRU 410-EXIT             00042300
042400             UNTIL SOP-INPUT-EOF.                                 00042400
042500 400-EXIT.                                                        00042500
042600     EXIT.                                                        00042600
042700*                                                                 00042700
042800 410-PROCESS-600-RECORD-RTN.                                      00042800
042900     MOVE WS-600-RECORD-COUNT TO WS-REC-COUNT-TRACE-N.            00042900
043000     MOVE SOP6-PAYEE-STMT-RECORD TO WS-RAW-COPY-AREA.             00043000
043100     PERFORM 810-WRITE-RAW-DATA-RTN THRU 810-EXIT.                00043100
043200     ADD 1 TO WS-600-RECORD-COUNT.                                00043200
043300     ADD SOP6-COMMISSION-AMT TO WS-600-TOTAL-AMOUNT.              00043300
043400     IF SOP6-PAYEE-ID NOT = SPACES                                00043400
043500         PERFORM 420-REGISTER-PAYEE-RTN THRU 420-EXIT             00043500
043600     END-IF.                                                      00043600
043700     IF SOP6-DEALER-ID NOT = SPACES                               00043700
043800         PERFORM 430-REGISTER-DEALER-RTN THRU 430-EXIT            00043800
043900     END-IF.                                                      00043900
044000     IF SOP6-TRANS-DATE NOT = ZERO                                00044000
044100         IF WS-600-MIN-DATE = ZERO                                00044100
044200              OR SOP6-TRANS-DATE < WS-600-MIN-DATE                00044200
044300             MOVE SOP6-TRANS-DATE TO WS-600-MIN-DATE              00044300
044400         END-IF                                                   00044400
044500         IF SOP6-TRANS-DATE > WS-600-MAX-DATE                     00044500
044600             MOVE SOP6-TRANS-DATE TO WS-600-MAX-DATE              00044600
044700         END-IF                                                   00044700
044800     END-IF.                                                      00044800
044900     PERFORM 230-READ-NEXT-INPUT-RTN THRU 230-EXIT.               00044900
045000 410-EXIT.                                                        00045000
045100     EXIT.                                                        00045100
045200*                                                                 00045200
045300 420-REGISTER-PAYEE-RTN.                                          00045300
045400     MOVE 'N' TO WS-FOUND-SW.                                     00045400
045500     PERFORM 421-SEARCH-PAYEE-RTN THRU 421-EXIT                   00045500
045600             VARYING WS-SUB-1 FROM 1 BY 1                         00045600
045700             UNTIL WS-SUB-1 > WS-600-PAYEE-COUNT                  00045700
045800                OR WS-VALUE-FOUND.                                00045800
045900     IF NOT WS-VALUE-FOUND                                        00045900
045910        IF WS-600-PAYEE-COUNT >= 500                              00045910
045920            MOVE 'PAYEE TABLE FULL - RUN ABORTED'                 00045920
045930                TO WS-REJECT-REASON                               00045930
045940            GO TO 990-TABLE-OVERFLOW-RTN                          00045940
045950        END-IF                                                    00045950
046000         ADD 1 TO WS-600-PAYEE-COUNT                              00046000
046100         MOVE SOP6-PAYEE-ID TO                                    00046100
046200             WS-600-PAYEE-ENTRY (WS-600-PAYEE-COUNT)              00046200
046300     END-IF.                                                      00046300
046400 420-EXIT.                                                        00046400
046500     EXIT.                                                        00046500
046600*                                                                 00046600
046700 421-SEARCH-PAYEE-RTN.                                            00046700
046800     IF WS-600-PAYEE-ENTRY (WS-SUB-1) = SOP6-PAYEE-ID             00046800
046900         SET WS-VALUE-FOUND TO TRUE                               00046900
047000     END-IF.                                                      00047000
047100 421-EXIT.                                                        00047100
047200     EXIT.                                                        00047200
047300*                                                                 00047300
047400 430-REGISTER-DEALER-RTN.                                         00047400
047500     MOVE 'N' TO WS-FOUND-SW.                                     00047500
047600     PERFORM 431-SEARCH-DEALER-RTN THRU 431-EXIT                  00047600
047700             VARYING WS-SUB-1 FROM 1 BY 1                         00047700
047800             UNTIL WS-SUB-1 > WS-600-DEALER-COUNT                 00047800
047900                OR WS-VALUE-FOUND.                                00047900
048000     IF NOT WS-VALUE-FOUND                                        00048000
048010        IF WS-600-DEALER-COUNT >= 500                             00048010
048020            MOVE 'DEALER TABLE FULL - RUN ABORTED'                00048020
048030                TO WS-REJECT-REASON                               00048030
048040            GO TO 990-TABLE-OVERFLOW-RTN                          00048040
048050        END-IF                                                    00048050
048100         ADD 1 TO WS-600-DEALER-COUNT                             00048100
048200         MOVE SOP6-DEALER-ID TO                                   00048200
048300             WS-600-DEALER-ENTRY (WS-600-DEALER-COUNT)            00048300
048400     END-IF.                                                      00048400
048500 430-EXIT.                                                        00048500
048600     EXIT.                                                        00048600
048700*                                                                 00048700
048800 431-SEARCH-DEALER-RTN.                                           00048800
048900     IF WS-600-DEALER-ENTRY (WS-SUB-1) = SOP6-DEALER-ID           00048900
049000         SET WS-VALUE-FOUND TO TRUE                               00049000
049100     END-IF.                                                      00049100
049200 431-EXIT.                                                        00049200
049300     EXIT.                                                        00049300
049400*                                                                 00049400
049500 500-RPT908-ENGINE-RTN.                                           00049500
049600     PERFORM 510-PROCESS-908-RECORD-RTN THRU 510-EXIT             00049600
049700             UNTIL SOP-INPUT-EOF.                                 00049700
049800     PERFORM 520-SORT-REASON-TABLE-RTN THRU 520-EXIT.             00049800
049900 500-EXIT.                                                        00049900
050000     EXIT.                                                        00050000
050100*                                                                 00050100
050200 510-PROCESS-908-RECORD-RTN.                                      00050200
050300     MOVE WS-908-RECORD-COUNT TO WS-REC-COUNT-TRACE-N.            00050300
050400     MOVE SOP9-CANCEL-RECORD TO WS-RAW-COPY-AREA.                 00050400
050500     PERFORM 810-WRITE-RAW-DATA-RTN THRU 810-EXIT.                00050500
050600     ADD 1 TO WS-908-RECORD-COUNT.                                00050600
050700     ADD SOP9-REFUND-AMT TO WS-908-TOTAL-REFUND-AMT.              00050700
050800     PERFORM 515-REGISTER-REASON-RTN THRU 515-EXIT.               00050800
050900     IF SOP9-CANCEL-DATE NOT = ZERO                               00050900
051000         IF WS-908-MIN-DATE = ZERO                                00051000
051100              OR SOP9-CANCEL-DATE < WS-908-MIN-DATE               00051100
051200             MOVE SOP9-CANCEL-DATE TO WS-908-MIN-DATE             00051200
051300         END-IF                                                   00051300
051400         IF SOP9-CANCEL-DATE > WS-908-MAX-DATE                    00051400
051500             MOVE SOP9-CANCEL-DATE TO WS-908-MAX-DATE             00051500
051600         END-IF                                                   00051600
051700     END-IF.                                                      00051700
051800     PERFORM 230-READ-NEXT-INPUT-RTN THRU 230-EXIT.               00051800
051900 510-EXIT.                                                        00051900
052000     EXIT.                                                        00052000
052100*                                                                 00052100
052200 515-REGISTER-REASON-RTN.                                         00052200
052300     MOVE 'N' TO WS-FOUND-SW.                                     00052300
052400     PERFORM 516-SEARCH-REASON-RTN THRU 516-EXIT                  00052400
052500             VARYING WS-SUB-1 FROM 1 BY 1                         00052500
052600             UNTIL WS-SUB-1 > WS-908-REASON-COUNT                 00052600
052700                OR WS-VALUE-FOUND.                                00052700
052800     IF WS-VALUE-FOUND                                            00052800
052900         ADD 1 TO WS-908-REASON-TALLY (WS-SUB-1)                  00052900
053000     ELSE                                                         00053000
053100         IF WS-908-REASON-COUNT < 50                              00053100
053200             ADD 1 TO WS-908-REASON-COUNT                         00053200
053300             MOVE SOP9-CANCEL-REASON TO                           00053300
053400                 WS-908-REASON-TEXT (WS-908-REASON-COUNT)         00053400
053500             MOVE 1 TO                                            00053500
053600                 WS-908-REASON-TALLY (WS-908-REASON-COUNT)        00053600
053700         END-IF                                                   00053700
053800     END-IF.                                                      00053800
053900 515-EXIT.                                                        00053900
054000     EXIT.                                                        00054000
054100*                                                                 00054100
054200 516-SEARCH-REASON-RTN.                                           00054200
054300     IF WS-908-REASON-TEXT (WS-SUB-1) = SOP9-CANCEL-REASON        00054300
054400         SET WS-VALUE-FOUND TO TRUE                               00054400
054500     END-IF.                                                      00054500
054600 516-EXIT.                                                        00054600
054700     EXIT.                                                        00054700
054800*                                                                 00054800
054900 520-SORT-REASON-TABLE-RTN.                                       00054900
055000     CALL 'SOPSRT1' USING WS-908-REASON-COUNT,                    00055000
055100             WS-908-REASON-TABLE.                                 00055100
055200 520-EXIT.                                                        00055200
055300     EXIT.                                                        00055300
055400*                                                                 00055400
055500 600-APPEND-LOG-ENTRY-RTN.                                        00055500
055600     ADD 1 TO WS-LOG-ENTRY-COUNT.                                 00055600
055700     MOVE WS-TIMESTAMP-TEXT  TO                                   00055700
055800         WS-LOG-TIMESTAMP (WS-LOG-ENTRY-COUNT).                   00055800
055900     MOVE WS-REPORT-TYPE-TAG TO                                   00055900
056000         WS-LOG-RPT-TYPE  (WS-LOG-ENTRY-COUNT).                   00056000
056100     EVALUATE TRUE                                                00056100
056200         WHEN WS-TAG-IS-RPT600                                    00056200
056300             MOVE WS-600-RECORD-COUNT                             00056300
056400                 TO WS-LOG-REC-COUNT (WS-LOG-ENTRY-COUNT)         00056400
056500         WHEN WS-TAG-IS-RPT908                                    00056500
056600             MOVE WS-908-RECORD-COUNT                             00056600
056700                 TO WS-LOG-REC-COUNT (WS-LOG-ENTRY-COUNT)         00056700
056800     END-EVALUATE.                                                00056800
056900     MOVE 'COMPLETED' TO WS-LOG-STATUS-F (WS-LOG-ENTRY-COUNT).    00056900
057000 600-EXIT.                                                        00057000
057100     EXIT.                                                        00057100
057200*                                                                 00057200
057300 800-WRITE-OUTPUT-PACKAGE-RTN.                                    00057300
057400     PERFORM 820-WRITE-SUMMARY-RTN THRU 820-EXIT.                 00057400
057500     PERFORM 830-WRITE-LOG-RTN THRU 830-EXIT.                     00057500
057600     PERFORM 840-WRITE-REPORT-LISTING-RTN THRU 840-EXIT.          00057600
057700 800-EXIT.                                                        00057700
057800     EXIT.                                                        00057800
057900*                                                                 00057900
058000 810-WRITE-RAW-DATA-RTN.                                          00058000
058100     WRITE RAW-DATA-RECORD FROM WS-RAW-COPY-AREA.                 00058100
058200 810-EXIT.                                                        00058200
058300     EXIT.                                                        00058300
058400*                                                                 00058400
058500 820-WRITE-SUMMARY-RTN.                                           00058500
058600     EVALUATE TRUE                                                00058600
058700         WHEN WS-TAG-IS-RPT600                                    00058700
058800             MOVE 'RPT600' TO SOPS-REPORT-TYPE                    00058800
058900             MOVE WS-600-RECORD-COUNT  TO SOPS-TOTAL-RECORDS      00058900
059000             MOVE WS-600-PAYEE-COUNT   TO SOPS-UNIQUE-PAYEES      00059000
059100             MOVE WS-600-DEALER-COUNT  TO SOPS-UNIQUE-DEALERS     00059100
059200             MOVE WS-600-TOTAL-AMOUNT  TO SOPS-TOTAL-AMOUNT       00059200
059300             MOVE ZERO                 TO SOPS-TOTAL-REFUND-AMT   00059300
059400             MOVE WS-600-MIN-DATE      TO SOPS-DATE-RANGE-FROM    00059400
059500             MOVE WS-600-MAX-DATE      TO SOPS-DATE-RANGE-TO      00059500
059600             WRITE SOPS-SUMMARY-RECORD                            00059600
059700         WHEN WS-TAG-IS-RPT908                                    00059700
059800             MOVE 'RPT908' TO SOPS-REPORT-TYPE                    00059800
059900             MOVE WS-908-RECORD-COUNT     TO SOPS-TOTAL-RECORDS   00059900
060000             MOVE ZERO                    TO SOPS-UNIQUE-PAYEES   00060000
060100             MOVE ZERO                    TO SOPS-UNIQUE-DEALERS  00060100
060200             MOVE ZERO                    TO SOPS-TOTAL-AMOUNT    00060200
060300             MOVE WS-908-TOTAL-REFUND-AMT                         00060300
060400                 TO SOPS-TOTAL-REFUND-AMT                         00060400
060500             MOVE WS-908-MIN-DATE    TO SOPS-DATE-RANGE-FROM      00060500
060600             MOVE WS-908-MAX-DATE    TO SOPS-DATE-RANGE-TO        00060600
060700             WRITE SOPS-SUMMARY-RECORD                            00060700
060800             PERFORM 821-WRITE-REASON-TALLY-RTN THRU 821-EXIT     00060800
060900                     VARYING WS-SUB-1 FROM 1 BY 1                 00060900
061000                     UNTIL WS-SUB-1 > WS-908-REASON-COUNT         00061000
061100     END-EVALUATE.                                                00061100
061200 820-EXIT.                                                        00061200
061300     EXIT.                                                        00061300
061400*                                                                 00061400
061500 821-WRITE-REASON-TALLY-RTN.                                      00061500
061600     MOVE WS-908-REASON-TEXT (WS-SUB-1)  TO SOPT-REASON-TEXT.     00061600
061700     MOVE WS-908-REASON-TALLY (WS-SUB-1) TO SOPT-REASON-COUNT.    00061700
061800     WRITE SOPT-REASON-TALLY-RECORD.                              00061800
061900 821-EXIT.                                                        00061900
062000     EXIT.                                                        00062000
062100*                                                                 00062100
062200 830-WRITE-LOG-RTN.                                               00062200
062300     OPEN OUTPUT LOG-FILE.                                        00062300
062400     PERFORM 831-WRITE-ONE-LOG-RECORD-RTN THRU 831-EXIT           00062400
062500             VARYING WS-SUB-1 FROM 1 BY 1                         00062500
062600             UNTIL WS-SUB-1 > WS-LOG-ENTRY-COUNT.                 00062600
062700     CLOSE LOG-FILE.                                              00062700
062800 830-EXIT.                                                        00062800
062900     EXIT.                                                        00062900
063000*                                                                 00063000
063100 831-WRITE-ONE-LOG-RECORD-RTN.                                    00063100
063200     MOVE WS-LOG-TIMESTAMP (WS-SUB-1)  TO SOPL-TIMESTAMP.         00063200
063300     MOVE WS-LOG-RPT-TYPE (WS-SUB-1)   TO SOPL-REPORT-TYPE.       00063300
063400     MOVE WS-LOG-REC-COUNT (WS-SUB-1)  TO SOPL-RECORD-COUNT.      00063400
063500     MOVE WS-LOG-STATUS-F (WS-SUB-1)   TO SOPL-STATUS.            00063500
063600     WRITE SOPL-LOG-RECORD.                                       00063600
063700 831-EXIT.                                                        00063700
063800     EXIT.                                                        00063800
063900*                                                                 00063900
064000 840-WRITE-REPORT-LISTING-RTN.                                    00064000
064100     MOVE WS-REPORT-TYPE-TAG TO RPT-TYPE-OUT.                     00064100
064200     WRITE REPORT-RECORD FROM RPT-HEADING-1                       00064200
064300             AFTER ADVANCING TOP-OF-FORM.                         00064300
064400     WRITE REPORT-RECORD FROM RPT-HEADING-2 AFTER ADVANCING 2.    00064400
064500     MOVE 'TOTAL RECORDS' TO RPT-METRIC-LABEL.                    00064500
064600     EVALUATE TRUE                                                00064600
064700         WHEN WS-TAG-IS-RPT600                                    00064700
064800             MOVE WS-600-RECORD-COUNT TO WS-EDIT-COUNT-11         00064800
064900         WHEN WS-TAG-IS-RPT908                                    00064900
065000             MOVE WS-908-RECORD-COUNT TO WS-EDIT-COUNT-11         00065000
065100     END-EVALUATE.                                                00065100
065200     MOVE WS-EDIT-COUNT-11 TO RPT-METRIC-VALUE.                   00065200
065300     WRITE REPORT-RECORD FROM RPT-METRIC-LINE                     00065300
065400             AFTER ADVANCING 2.                                   00065400
065500     IF WS-TAG-IS-RPT600                                          00065500
065600         MOVE 'UNIQUE PAYEES' TO RPT-METRIC-LABEL                 00065600
065700         MOVE WS-600-PAYEE-COUNT TO WS-EDIT-COUNT-11              00065700
065800         MOVE WS-EDIT-COUNT-11 TO RPT-METRIC-VALUE                00065800
065900         WRITE REPORT-RECORD FROM RPT-METRIC-LINE                 00065900
066000                 AFTER ADVANCING 1                                00066000
066100         MOVE 'UNIQUE DEALERS' TO RPT-METRIC-LABEL                00066100
066200         MOVE WS-600-DEALER-COUNT TO WS-EDIT-COUNT-11             00066200
066300         MOVE WS-EDIT-COUNT-11 TO RPT-METRIC-VALUE                00066300
066400         WRITE REPORT-RECORD FROM RPT-METRIC-LINE                 00066400
066500                 AFTER ADVANCING 1                                00066500
066600         MOVE 'TOTAL AMOUNT' TO RPT-METRIC-LABEL                  00066600
066700         MOVE 'FMTCUR' TO WS-UTIL-FUNCTION                        00066700
066800         MOVE WS-600-TOTAL-AMOUNT TO WS-UTIL-AMOUNT-IN            00066800
066900         CALL 'SOPUTL1' USING WS-UTIL-CALL-AREA                   00066900
067000         MOVE WS-UTIL-CURRENCY-OUT TO RPT-METRIC-VALUE            00067000
067100         WRITE REPORT-RECORD FROM RPT-METRIC-LINE                 00067100
067200                 AFTER ADVANCING 1                                00067200
067300     END-IF.                                                      00067300
067400     IF WS-TAG-IS-RPT908                                          00067400
067500         MOVE 'TOTAL REFUND AMOUNT' TO RPT-METRIC-LABEL           00067500
067600         MOVE 'FMTCUR' TO WS-UTIL-FUNCTION                        00067600
067700         MOVE WS-908-TOTAL-REFUND-AMT TO WS-UTIL-AMOUNT-IN        00067700
067800         CALL 'SOPUTL1' USING WS-UTIL-CALL-AREA                   00067800
067900         MOVE WS-UTIL-CURRENCY-OUT TO RPT-METRIC-VALUE            00067900
068000         WRITE REPORT-RECORD FROM RPT-METRIC-LINE                 00068000
068100                 AFTER ADVANCING 1                                00068100
068200         WRITE REPORT-RECORD FROM RPT-REASON-HDR                  00068200
068300                 AFTER ADVANCING 2                                00068300
068400         PERFORM 841-WRITE-REASON-DETAIL-LINE-RTN THRU 841-EXIT   00068400
068500                 VARYING WS-SUB-1 FROM 1 BY 1                     00068500
068600                 UNTIL WS-SUB-1 > WS-908-REASON-COUNT             00068600
068700     END-IF.                                                      00068700
068800     IF WS-600-MIN-DATE NOT = ZERO                                00068800
068900          OR WS-908-MIN-DATE NOT = ZERO                           00068900
069000         PERFORM 845-WRITE-DATE-RANGE-RTN THRU 845-EXIT           00069000
069100     END-IF.                                                      00069100
069200     WRITE REPORT-RECORD FROM RPT-HISTORY-HDR                     00069200
069300             AFTER ADVANCING 2.                                   00069300
069400     PERFORM 842-WRITE-HISTORY-DETAIL-LINE-RTN THRU 842-EXIT      00069400
069500             VARYING WS-SUB-1 FROM 1 BY 1                         00069500
069600             UNTIL WS-SUB-1 > WS-LOG-ENTRY-COUNT.                 00069600
069700 840-EXIT.                                                        00069700
069800     EXIT.                                                        00069800
069900*                                                                 00069900
070000 841-WRITE-REASON-DETAIL-LINE-RTN.                                00070000
070100     MOVE WS-908-REASON-TEXT (WS-SUB-1)                           00070100
070200             TO RPT-REASON-TEXT-OUT.                              00070200
070300     MOVE WS-908-REASON-TALLY (WS-SUB-1)                          00070300
070400             TO RPT-REASON-COUNT-OUT.                             00070400
070410*    SHARE OF TOTAL CANCELLATIONS THIS REASON REPRESENTS -        00070410
070420*    SOP-0262.  DENOMINATOR-ZERO CASE IS HANDLED BY SOPUTL1.      00070420
070430     MOVE 'CALPCT' TO WS-UTIL-FUNCTION.                           00070430
070440     MOVE WS-908-REASON-TALLY (WS-SUB-1) TO WS-UTIL-NUMERATOR.    00070440
070450     MOVE WS-908-RECORD-COUNT TO WS-UTIL-DENOMINATOR.             00070450
070460     CALL 'SOPUTL1' USING WS-UTIL-CALL-AREA.                      00070460
070470     MOVE WS-UTIL-PERCENT-OUT TO RPT-REASON-PCT-OUT.              00070470
070500     WRITE REPORT-RECORD FROM RPT-REASON-DETAIL                   00070500
070600             AFTER ADVANCING 1.                                   00070600
070700 841-EXIT.                                                        00070700
070800     EXIT.                                                        00070800
070900*                                                                 00070900
071000 842-WRITE-HISTORY-DETAIL-LINE-RTN.                               00071000
071100     MOVE WS-LOG-TIMESTAMP (WS-SUB-1)  TO RPT-HIST-TS-OUT.        00071100
071200     MOVE WS-LOG-RPT-TYPE (WS-SUB-1)   TO RPT-HIST-TYPE-OUT.      00071200
071300     MOVE WS-LOG-REC-COUNT (WS-SUB-1)  TO WS-EDIT-COUNT-7.        00071300
071400     MOVE WS-EDIT-COUNT-7              TO RPT-HIST-COUNT-OUT.     00071400
071500     MOVE WS-LOG-STATUS-F (WS-SUB-1)   TO RPT-HIST-STATUS-OUT.    00071500
071600     WRITE REPORT-RECORD FROM RPT-HISTORY-DETAIL                  00071600
071700             AFTER ADVANCING 1.                                   00071700
071800 842-EXIT.                                                        00071800
071900     EXIT.                                                        00071900
072000*                                                                 00072000
072100 845-WRITE-DATE-RANGE-RTN.                                        00072100
072200     MOVE 'NORMDT' TO WS-UTIL-FUNCTION.                           00072200
072300     EVALUATE TRUE                                                00072300
072400         WHEN WS-TAG-IS-RPT600                                    00072400
072500             MOVE WS-600-MIN-DATE TO WS-UTIL-DATE-IN              00072500
072600         WHEN WS-TAG-IS-RPT908                                    00072600
072700             MOVE WS-908-MIN-DATE TO WS-UTIL-DATE-IN              00072700
072800     END-EVALUATE.                                                00072800
072900     CALL 'SOPUTL1' USING WS-UTIL-CALL-AREA.                      00072900
073000     MOVE WS-UTIL-DATE-OUT TO RPT-DATE-FROM-OUT.                  00073000
073100     EVALUATE TRUE                                                00073100
073200         WHEN WS-TAG-IS-RPT600                                    00073200
073300             MOVE WS-600-MAX-DATE TO WS-UTIL-DATE-IN              00073300
073400         WHEN WS-TAG-IS-RPT908                                    00073400
073500             MOVE WS-908-MAX-DATE TO WS-UTIL-DATE-IN              00073500
073600     END-EVALUATE.                                                00073600
073700     CALL 'SOPUTL1' USING WS-UTIL-CALL-AREA.                      00073700
073800     MOVE WS-UTIL-DATE-OUT TO RPT-DATE-TO-OUT.                    00073800
073900     WRITE REPORT-RECORD FROM RPT-DATE-RANGE-LINE                 00073900
074000             AFTER ADVANCING 2.                                   00074000
074100 845-EXIT.                                                        00074100
074200     EXIT.                                                        00074200
074300*                                                                 00074300
074400 900-REJECT-RUN-RTN.                                              00074400
074500     MOVE WS-REJECT-REASON TO RPT-ERROR-TEXT.                     00074500
074600     WRITE REPORT-RECORD FROM RPT-HEADING-1                       00074600
074700             AFTER ADVANCING TOP-OF-FORM.                         00074700
074800     WRITE REPORT-RECORD FROM RPT-ERROR-LINE                      00074800
074900             AFTER ADVANCING 2.                                   00074900
075000     DISPLAY 'SOPDRV1 RUN REJECTED - ' WS-REJECT-REASON.          00075000
075100 900-EXIT.                                                        00075100
075200     EXIT.                                                        00075200
075300*                                                                 00075300
075400 950-CLOSE-FILES-RTN.                                             00075400
075500     CLOSE SOP-INPUT-FILE.                                        00075500
075600     CLOSE RAW-DATA-FILE.                                         00075600
075700     CLOSE SUMMARY-FILE.                                          00075700
075800     CLOSE REPORT-FILE.                                           00075800
075900     DISPLAY 'SOPDRV1 COMPLETE'.                                  00075900
076000 950-EXIT.                                                        00076000
076100     EXIT.                                                        00076100
076200*                                                                 00076200
076300 990-TABLE-OVERFLOW-RTN.                                          00076300
076400*    HARD STOP - A PAYEE/DEALER TABLE FILLED TO ITS               00076400
076500*    OCCURS LIMIT MID-RUN.  NOT PART OF THE NORMAL                00076500
076600*    000-MAIN-CONTROL CHAIN - REACHED ONLY BY THE                 00076600
076700*    GO TO IN 420/430 WHEN A NEW ID WOULD OVERFLOW                00076700
076800*    THE TABLE.  SOP-0261.                                        00076800
076900     MOVE WS-REJECT-REASON TO RPT-ERROR-TEXT.                     00076900
077000     WRITE REPORT-RECORD FROM RPT-HEADING-1                       00077000
077100            AFTER ADVANCING TOP-OF-FORM.                          00077100
077200     WRITE REPORT-RECORD FROM RPT-ERROR-LINE                      00077200
077300            AFTER ADVANCING 2.                                    00077300
077400     DISPLAY 'SOPDRV1 RUN REJECTED - ' WS-REJECT-REASON.          00077400
077500     PERFORM 950-CLOSE-FILES-RTN THRU 950-EXIT.                   00077500
077600     GOBACK.                                                      00077600
