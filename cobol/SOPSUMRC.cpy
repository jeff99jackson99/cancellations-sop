000100*                                                                 00000100
000200****************************************************************  00000200
000300*    SOPSUMRC  -  SUMMARY OUTPUT AND REASON-TALLY RECORDS        *00000300
000400*    CANCELLATIONS SOP PROCESSOR - COMMON COPY LIBRARY           *00000400
000500****************************************************************  00000500
000600*                                                                 00000600
000700*    ONE SOPS-SUMMARY-RECORD IS WRITTEN PER FILE PROCESSED.       00000700
000800*    FOR RPT908 IT IS FOLLOWED BY ONE SOPT-REASON-TALLY-RECORD    00000800
000900*    PER DISTINCT CANCELLATION REASON, MOST-FREQUENT FIRST.       00000900
001000*                                                                 00001000
001100*    88-11  JR   ORIGINAL LAYOUT                                  00001100
001200*                                                                 00001200
001300 01  SOPS-SUMMARY-RECORD.                                         00001300
001400     05  SOPS-REPORT-TYPE            PIC X(06).                   00001400
001500     05  SOPS-TOTAL-RECORDS          PIC 9(07).                   00001500
001600     05  SOPS-UNIQUE-PAYEES          PIC 9(05).                   00001600
001700     05  SOPS-UNIQUE-DEALERS         PIC 9(05).                   00001700
001800     05  SOPS-TOTAL-AMOUNT           PIC S9(09)V99.                00001800
001900     05  SOPS-TOTAL-REFUND-AMT       PIC S9(09)V99.                00001900
002000     05  SOPS-DATE-RANGE-FROM        PIC 9(08).                   00002000
002100     05  SOPS-DATE-RANGE-TO          PIC 9(08).                   00002100
002200     05  FILLER                      PIC X(19).                   00002200
002300*                                                                 00002300
002400 01  SOPT-REASON-TALLY-RECORD.                                    00002400
002500     05  SOPT-REASON-TEXT            PIC X(20).                   00002500
002600     05  SOPT-REASON-COUNT           PIC 9(05).                   00002600
002700     05  FILLER                      PIC X(55).                   00002700
002800*                                                                 00002800
